000100******************************************************************
000200* SISTEMA SPCT - SUBPROGRAMA DE TRANSFERENCIA ENTRE CONTAS       *
000300* RECEBE OS PARAMETROS DA TRANSFERENCIA E A TABELA DE CONTAS EM  *
000400* MEMORIA (POR REFERENCIA) DE ACCTPOST, DEBITA A CONTA DE        *
000500* ORIGEM, CREDITA A CONTA DE DESTINO E, SE O CREDITO FALHAR,     *
000600* DEVOLVE O VALOR A ORIGEM (COMPENSACAO). NAO GRAVA TRILHA NEM   *
000700* EVENTOS - QUEM GRAVA E O PROGRAMA CHAMADOR, POIS ESTE          *
000800* SUBPROGRAMA NAO ABRE ARQUIVO NENHUM.                           *
000900******************************************************************
001000 IDENTIFICATION              DIVISION.
001100*-----------------------------------------------------------------
001200 PROGRAM-ID.                 TRANSFER-SAGA.
001300 AUTHOR.                     M H FONTOURA.
001400 INSTALLATION.               CPD - DIVISAO DE CONTAS CORRENTES.
001500 DATE-WRITTEN.               17/02/2003.
001600 DATE-COMPILED.
001700 SECURITY.                   CONFIDENCIAL - USO INTERNO DO CPD.
001800*-----------------------------------------------------------------
001900*   HISTORICO DE ALTERACOES DESTE PROGRAMA
002000*   --------------------------------------------------------------
002100*   17/02/2003 MHF  VERSAO INICIAL - CHAMADO POR ACCTPOST NO      REQ2005 
002200*                   PARAGRAFO 300-TRANSFERIR.
002300*   03/09/2004 MHF  INCLUIDA A ETAPA DE COMPENSACAO QUANDO O      REQ2290 
002400*                   CREDITO NA CONTA DE DESTINO E RECUSADO
002500*                   (REQ 2290).
002600*   11/05/2007 RSN  MOTIVO DE FALHA DEVOLVIDO EM LS-MOTIVO-FALHA  REQ2610 
002700*                   PASSOU A SER PREENCHIDO TAMBEM QUANDO A CONTA
002800*                   DE DESTINO NAO E ENCONTRADA.
002820*   19/09/2008 RSN  INCLUIDO CONTADOR AVULSO (77) DE ETAPAS DA    REQ2733 
002840*                   SAGA EXECUTADAS NA CHAMADA, PARA CONFERENCIA
002860*                   DE PROGRAMADOR.
002870*   30/10/2008 RSN  PARAMETROS DE LINKAGE PADRONIZADOS COM O      REQ2761 
002880*                   PREFIXO LS- DA CASA; COMENTARIOS AMPLIADOS
002890*                   NAS ROTINAS DA SAGA.
002900*-----------------------------------------------------------------
003000******************************************************************
003100 ENVIRONMENT                 DIVISION.
003200*-----------------------------------------------------------------
003300 CONFIGURATION               SECTION.
003400 SOURCE-COMPUTER.            IBM-3090.
003500 OBJECT-COMPUTER.            IBM-3090.
003600 SPECIAL-NAMES.
003700     CLASS NUMERICO-BR       IS "0" THRU "9".
003800******************************************************************
003900 DATA                        DIVISION.
004000*-----------------------------------------------------------------
004100 WORKING-STORAGE             SECTION.
004120*-----------------------------------------------------------------
004140*    CONTADOR AVULSO (77) DE ETAPAS DA SAGA EXECUTADAS NESTA
004160*    CHAMADA (DEBITO/CREDITO/COMPENSACAO) - USO INTERNO, ZERADO
004180*    NO INICIO DE CADA TRANSFERENCIA EM 100-TRANSFERIR-SAGA.
004195*-----------------------------------------------------------------
004198 77  CONT-ETAPAS-SAGA         PIC 9(01) COMP VALUE ZERO.
004200 01  INDICE-ACHOU-SW          PIC X(01).
004300     88  INDICE-ACHOU               VALUE "Y".
004400
004500******************************************************************
004600 LINKAGE                     SECTION.
004700*-----------------------------------------------------------------
004800*    MESMO LAYOUT DE LS-PARAMETROS-TRANSFERENCIA DECLARADO EM
004900*    ACCTPOST - PRATICA DA CASA DE REPETIR O LINK-PARAMETERS NO
005000*    CHAMADOR E NO CHAMADO (VIDE COMPUTE-VALUE / INVENTORY-REPORT).
005100*-----------------------------------------------------------------
005200 01  LS-PARAMETROS-TRANSFERENCIA.
005300     05  LS-CONTA-ORIGEM         PIC 9(09).
005400     05  LS-CONTA-ORIGEM-R REDEFINES LS-CONTA-ORIGEM.
005500         10  LS-CONTA-ORIGEM-X   PIC X(09).
005600     05  LS-CONTA-DESTINO        PIC 9(09).
005700     05  LS-CONTA-DESTINO-R REDEFINES LS-CONTA-DESTINO.
005800         10  LS-CONTA-DESTINO-X  PIC X(09).
005900     05  LS-VALOR-TRANSF         PIC S9(15)V99.
006000     05  LS-VALOR-TRANSF-R REDEFINES LS-VALOR-TRANSF.
006100         10  LS-VALOR-INTEIRO    PIC S9(15).
006200         10  LS-VALOR-CENTAVOS   PIC 9(02).
006300     05  LS-SALDO-ORIGEM-APOS    PIC S9(15)V99.
006400     05  LS-SALDO-DESTINO-APOS   PIC S9(15)V99.
006500     05  LS-STATUS-SAGA          PIC X(20).
006600         88  LS-SAGA-STARTED           VALUE "STARTED".
006700         88  LS-SAGA-COMPLETED         VALUE "COMPLETED".
006800         88  LS-SAGA-FAILED            VALUE "FAILED".
006900         88  LS-SAGA-COMPENSATING      VALUE "COMPENSATING".
007000         88  LS-SAGA-COMPENSATED       VALUE "COMPENSATED".
007100         88  LS-SAGA-COMPENS-FALHOU    VALUE "COMPENSATION-FAILED".
007200     05  LS-DEBITO-OK-SW         PIC X(01).
007300         88  LS-DEBITO-OK              VALUE "Y".
007400     05  LS-CREDITO-OK-SW        PIC X(01).
007500         88  LS-CREDITO-OK             VALUE "Y".
007600     05  LS-COMPENSACAO-OK-SW    PIC X(01).
007700         88  LS-COMPENSACAO-OK         VALUE "Y".
007800     05  LS-MOTIVO-FALHA         PIC X(60).
007850     05  FILLER                  PIC X(01).
007900
008000 COPY ACCTTAB.
008100
008200 01  LS-TIMESTAMP-ATUAL          PIC X(26).
008300
008400******************************************************************
008500 PROCEDURE                   DIVISION USING LS-PARAMETROS-TRANSFERENCIA
008600                                             TABELA-CONTAS
008700                                             LS-TIMESTAMP-ATUAL.
008800*-----------------------------------------------------------------
008900* Rotina principal do subprograma - orquestra as duas pernas da
009000* transferencia e, se necessario, a compensacao da origem.
009100*-----------------------------------------------------------------
009200 100-TRANSFERIR-SAGA.
009233* Zera o status e os indicadores de cada etapa antes de
009266* comecar a saga - status so vira algo definitivo no fim.
009300     MOVE "STARTED" TO LS-STATUS-SAGA.
009320     MOVE ZERO      TO CONT-ETAPAS-SAGA.
009400     MOVE "N"       TO LS-DEBITO-OK-SW.
009500     MOVE "N"       TO LS-CREDITO-OK-SW.
009600     MOVE "N"       TO LS-COMPENSACAO-OK-SW.
009700     MOVE SPACES    TO LS-MOTIVO-FALHA.
009800
009833* Primeira etapa - sem debito na origem nao ha nada para
009866* creditar nem para compensar.
009900     PERFORM 200-DEBITAR-ORIGEM THRU 200-DEBITAR-ORIGEM-EXIT.
010000
010033* So tenta creditar o destino se a origem foi debitada
010066* com sucesso.
010100     IF LS-DEBITO-OK
010200         PERFORM 200-CREDITAR-DESTINO THRU
010300                 200-CREDITAR-DESTINO-EXIT
010400     END-IF.
010500
010533* Debitou a origem mas nao creditou o destino - precisa
010566* devolver o valor, senao o dinheiro some da conta.
010600     IF LS-DEBITO-OK AND NOT LS-CREDITO-OK
010700         MOVE "COMPENSATING" TO LS-STATUS-SAGA
010800         PERFORM 200-COMPENSAR-ORIGEM THRU
010900                 200-COMPENSAR-ORIGEM-EXIT
011000     END-IF.
011100
011125* Classifica o resultado final da saga a partir dos tres
011150* indicadores - quem chama usa LS-STATUS-SAGA para saber
011175* o que aconteceu e LS-MOTIVO-FALHA para o detalhe.
011200     IF LS-DEBITO-OK AND LS-CREDITO-OK
011250* Debito e credito OK - transferencia completa.
011300         MOVE "COMPLETED" TO LS-STATUS-SAGA
011400     ELSE
011433* Debito falhou mas nada foi compensado (nao chegou a
011466* debitar) ou a compensacao deu certo.
011500         IF LS-COMPENSACAO-OK
011600             MOVE "COMPENSATED" TO LS-STATUS-SAGA
011700         ELSE
011733* Debitou a origem, o credito falhou e a compensacao
011766* tambem falhou - situacao mais grave, fica sinalizada.
011800             IF LS-DEBITO-OK
011900                 MOVE "COMPENSATION-FAILED" TO LS-STATUS-SAGA
012000             ELSE
012033* Nem chegou a debitar a origem - transferencia falhou
012066* de saida, nada foi alterado nas contas.
012100                 MOVE "FAILED" TO LS-STATUS-SAGA
012200             END-IF
012300         END-IF
012400     END-IF.
012500
012533* Devolve o controle para quem chamou (ACCTPOST) com os
012566* indicadores e o status da saga preenchidos.
012600     GOBACK.
012700
012800******************************************************************
012900* Localiza a conta de origem na tabela e debita o valor, se
013000* houver saldo suficiente.
013100*-----------------------------------------------------------------
013200 200-DEBITAR-ORIGEM.
013250     ADD 1 TO CONT-ETAPAS-SAGA.
013275* Busca a conta de origem pelo numero informado.
013300     PERFORM 300-LOCALIZAR-ORIGEM THRU 300-LOCALIZAR-ORIGEM-EXIT.
013400     IF NOT INDICE-ACHOU
013500         MOVE "N" TO LS-DEBITO-OK-SW
013600         MOVE "CONTA DE ORIGEM NAO ENCONTRADA" TO LS-MOTIVO-FALHA
013700         MOVE ZERO TO LS-SALDO-ORIGEM-APOS
013800     ELSE
013833* Confere se ha saldo suficiente antes de debitar - a
013866* transferencia nao pode deixar a origem negativa.
013900         IF TAB-SALDO(TAB-IDX) < LS-VALOR-TRANSF
014000             MOVE "N" TO LS-DEBITO-OK-SW
014100             MOVE "SALDO INSUFICIENTE" TO LS-MOTIVO-FALHA
014200             MOVE TAB-SALDO(TAB-IDX) TO LS-SALDO-ORIGEM-APOS
014300         ELSE
014325* Debita o valor, sobe a versao do registro e marca a
014350* data/hora de atualizacao com o timestamp recebido do
014375* programa chamador.
014400             SUBTRACT LS-VALOR-TRANSF FROM TAB-SALDO(TAB-IDX)
014500             ADD 1 TO TAB-VERSAO(TAB-IDX)
014600             MOVE LS-TIMESTAMP-ATUAL TO
014700                  TAB-DATA-HORA-ATUALIZ(TAB-IDX)
014800             MOVE "Y" TO LS-DEBITO-OK-SW
014900             MOVE TAB-SALDO(TAB-IDX) TO LS-SALDO-ORIGEM-APOS
015000         END-IF
015100     END-IF.
015200 200-DEBITAR-ORIGEM-EXIT.
015300     EXIT.
015400
015500*-----------------------------------------------------------------
015600* Localiza a conta de destino na tabela e credita o valor.
015700*-----------------------------------------------------------------
015800 200-CREDITAR-DESTINO.
015850     ADD 1 TO CONT-ETAPAS-SAGA.
015875* Busca a conta de destino pelo numero informado.
015900     PERFORM 300-LOCALIZAR-DESTINO THRU
016000             300-LOCALIZAR-DESTINO-EXIT.
016100     IF NOT INDICE-ACHOU
016200         MOVE "N" TO LS-CREDITO-OK-SW
016300         MOVE "CONTA DE DESTINO NAO ENCONTRADA" TO
016400              LS-MOTIVO-FALHA
016500         MOVE ZERO TO LS-SALDO-DESTINO-APOS
016600     ELSE
016633* Destino encontrado - credita o valor e atualiza versao
016666* e data/hora, sem nenhuma restricao de saldo.
016700         ADD LS-VALOR-TRANSF TO TAB-SALDO(TAB-IDX)
016800         ADD 1 TO TAB-VERSAO(TAB-IDX)
016900         MOVE LS-TIMESTAMP-ATUAL TO
017000              TAB-DATA-HORA-ATUALIZ(TAB-IDX)
017100         MOVE "Y" TO LS-CREDITO-OK-SW
017200         MOVE TAB-SALDO(TAB-IDX) TO LS-SALDO-DESTINO-APOS
017300     END-IF.
017400 200-CREDITAR-DESTINO-EXIT.
017500     EXIT.
017600
017700*-----------------------------------------------------------------
017800* O credito na conta de destino falhou depois do debito na
017900* origem ter sido efetivado - devolve o valor a origem.
018000*-----------------------------------------------------------------
018100 200-COMPENSAR-ORIGEM.
018150     ADD 1 TO CONT-ETAPAS-SAGA.
018166* Devolve o valor a origem, sem checar saldo (a origem ja
018182* tinha esse valor antes do debito original).
018200     PERFORM 300-LOCALIZAR-ORIGEM THRU 300-LOCALIZAR-ORIGEM-EXIT.
018300     IF INDICE-ACHOU
018400         ADD LS-VALOR-TRANSF TO TAB-SALDO(TAB-IDX)
018500         ADD 1 TO TAB-VERSAO(TAB-IDX)
018600         MOVE LS-TIMESTAMP-ATUAL TO
018700              TAB-DATA-HORA-ATUALIZ(TAB-IDX)
018800         MOVE "Y" TO LS-COMPENSACAO-OK-SW
018900         MOVE TAB-SALDO(TAB-IDX) TO LS-SALDO-ORIGEM-APOS
018925* Situacao rara - a origem sumiu da tabela entre o debito e
018950* a compensacao. Nao deveria acontecer num lote sequencial,
018975* mas o motivo de falha fica registrado do mesmo jeito.
019000     ELSE
019100         MOVE "N" TO LS-COMPENSACAO-OK-SW
019200         MOVE "FALHA NA COMPENSACAO - ORIGEM NAO LOCALIZADA" TO
019300              LS-MOTIVO-FALHA
019400     END-IF.
019500 200-COMPENSAR-ORIGEM-EXIT.
019600     EXIT.
019700
019800******************************************************************
019900 300-LOCALIZAR-ORIGEM.
019950* Busca binaria pelo numero da conta de origem.
020000     MOVE "N" TO INDICE-ACHOU-SW.
020100     SEARCH ALL TAB-CONTA
020200         AT END
020300             MOVE "N" TO INDICE-ACHOU-SW
020400         WHEN TAB-NUMERO-CONTA(TAB-IDX) = LS-CONTA-ORIGEM
020500             MOVE "Y" TO INDICE-ACHOU-SW
020600     END-SEARCH.
020700 300-LOCALIZAR-ORIGEM-EXIT.
020800     EXIT.
020900
021000 300-LOCALIZAR-DESTINO.
021050* Busca binaria pelo numero da conta de destino.
021100     MOVE "N" TO INDICE-ACHOU-SW.
021200     SEARCH ALL TAB-CONTA
021300         AT END
021400             MOVE "N" TO INDICE-ACHOU-SW
021500         WHEN TAB-NUMERO-CONTA(TAB-IDX) = LS-CONTA-DESTINO
021600             MOVE "Y" TO INDICE-ACHOU-SW
021700     END-SEARCH.
021800 300-LOCALIZAR-DESTINO-EXIT.
021900     EXIT.

