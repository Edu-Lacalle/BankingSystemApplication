000100******************************************************************
000200*                                                                *
000300*   COPYBOOK   . . . . . . ACCTREC                               *
000400*   TITULO . . . . . . . . LAYOUT DO CADASTRO DE CONTAS          *
000500*   SISTEMA  . . . . . . . SPCT - SISTEMA DE POSTAGEM DE         *
000600*                          CREDITOS E TRANSFERENCIAS             *
000700*   PROPRIETARIO . . . . . CPD - DIVISAO DE CONTAS CORRENTES     *
000800*                                                                *
000900*   ESTE MEMBRO DESCREVE O REGISTRO MESTRE DE CONTAS, COMO       *
001000*   GRAVADO NO ARQUIVO ACCOUNT-MASTER-IN/ACCOUNT-MASTER-OUT.     *
001100*   TAMANHO FIXO DE 199 POSICOES, CAMPO A CAMPO CONFORME ABAIXO. *
001200*   COPIADO POR ACCTPOST E POR XFERSAGA (VIA LINKAGE) PARA QUE   *
001300*   OS DOIS PROGRAMAS ENXERGUEM A MESMA CONTA DA MESMA FORMA.    *
001400*                                                                *
001500*   HISTORICO DE ALTERACOES DESTE MEMBRO                        *
001600*   ----------------------------------------------------------- *
001700*   14/03/1987 JAM  VERSAO INICIAL DO LAYOUT DE CONTAS.          *REQ0001 
001800*   09/11/1993 LFA  INCLUIDOS ACCT-EMAIL E ACCT-FONE (REQ 1142). *REQ1142 
001900*   22/08/1998 CRT  REDEFINES DE DATA PARA CHECAGEM DO ANO 2000. *REQ1650 
002000*   17/02/2003 MHF  INCLUIDA ACCT-VERSAO PARA CONTROLE OTIMISTA. *REQ2005 
002100*                                                                *
002200******************************************************************
002300 01  ACCOUNT-RECORD.
002400*-----------------------------------------------------------------
002500*    CHAVE PRIMARIA - NUMERO DA CONTA, ATRIBUIDO EM SEQUENCIA
002600*    A PARTIR DE 1 PELO PROGRAMA ACCTPOST NA ABERTURA DE CONTA.
002700*-----------------------------------------------------------------
002800     05  ACCT-NUMERO-CONTA       PIC 9(09).
002900*-----------------------------------------------------------------
003000*    DADOS CADASTRAIS DO TITULAR.
003100*-----------------------------------------------------------------
003200     05  ACCT-NOME-TITULAR       PIC X(40).
003300     05  ACCT-NOME-R REDEFINES ACCT-NOME-TITULAR.
003400         10  ACCT-NOME-INICIAL   PIC X(01).
003500         10  ACCT-NOME-RESTANTE  PIC X(39).
003600     05  ACCT-CPF                PIC X(11).
003700     05  ACCT-CPF-R REDEFINES ACCT-CPF.
003800         10  ACCT-CPF-BASE       PIC 9(09).
003900         10  ACCT-CPF-DV         PIC 9(02).
004000     05  ACCT-DATA-NASCIMENTO    PIC 9(08).
004100     05  ACCT-NASCTO-R REDEFINES ACCT-DATA-NASCIMENTO.
004200         10  ACCT-NASC-ANO       PIC 9(04).
004300         10  ACCT-NASC-MES       PIC 9(02).
004400         10  ACCT-NASC-DIA       PIC 9(02).
004500*-----------------------------------------------------------------
004600*    SALDO ATUAL DA CONTA. NUNCA GRAVADO NEGATIVO - VIDE REGRA
004700*    DE DEBITO EM ACCTPOST, PARAGRAFO 400-APLICAR-DEBITO.
004800*    CAMPO ZONADO (DISPLAY) - ESTA INSTALACAO NAO EMPACOTA
004900*    VALORES MONETARIOS EM COMP-3.
005000*-----------------------------------------------------------------
005100     05  ACCT-SALDO              PIC S9(15)V99.
005200*-----------------------------------------------------------------
005300*    CONTATO OPCIONAL. QUANDO AUSENTE, GRAVADO EM BRANCOS.
005400*-----------------------------------------------------------------
005500     05  ACCT-EMAIL              PIC X(40).
005600     05  ACCT-FONE               PIC X(11).
005700     05  ACCT-FONE-R REDEFINES ACCT-FONE.
005800         10  ACCT-FONE-DDD       PIC X(02).
005900         10  ACCT-FONE-NUMERO    PIC X(09).
006000*-----------------------------------------------------------------
006100*    CONTROLE DE ATUALIZACAO OTIMISTA - INCREMENTADO A CADA
006200*    REGRAVACAO DO REGISTRO (CREDITO, DEBITO OU TRANSFERENCIA).
006300*-----------------------------------------------------------------
006400     05  ACCT-VERSAO             PIC 9(09).
006500     05  ACCT-DATA-HORA-CRIACAO  PIC X(26).
006600     05  ACCT-DATA-HORA-ATUALIZ  PIC X(26).
006700*-----------------------------------------------------------------
006800*    INDICADOR DE SITUACAO DA CONTA (USO INTERNO DO CPD - NAO
006900*    HA REGRA DE BLOQUEIO NESTE SISTEMA; O CAMPO SO EXISTE PARA
007000*    COMPATIBILIDADE COM O LAYOUT PADRAO DE CONTAS DA CASA).
007100*-----------------------------------------------------------------
007200     05  ACCT-SITUACAO           PIC X(01)  VALUE "A".
007300         88  ACCT-SITUACAO-ATIVA        VALUE "A".
007400     05  FILLER                  PIC X(01).
007500******************************************************************

