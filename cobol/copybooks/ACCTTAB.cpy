000100******************************************************************
000200*                                                                *
000300*   COPYBOOK   . . . . . . ACCTTAB                               *
000400*   TITULO . . . . . . . . TABELA DE CONTAS EM MEMORIA           *
000500*   SISTEMA  . . . . . . . SPCT - SISTEMA DE POSTAGEM DE         *
000600*                          CREDITOS E TRANSFERENCIAS             *
000700*                                                                *
000800*   O ARQUIVO MESTRE E TODO CARREGADO EM MEMORIA NO INICIO DO    *
000900*   LOTE (PARAGRAFO 300-CARREGAR-CONTAS DE ACCTPOST) PARA QUE    *
001000*   ABERTURA, CREDITO, DEBITO, TRANSFERENCIA E CONSULTA POSSAM   *
001100*   LOCALIZAR A CONTA POR NUMERO (SEARCH ALL, TABELA EM ORDEM    *
001200*   ASCENDENTE) OU POR CPF (SEARCH, PARA A REGRA DE CPF          *
001300*   DUPLICADO NA ABERTURA DE CONTA).                             *
001400*                                                                *
001500*   COPIADO POR ACCTPOST (WORKING-STORAGE) E POR XFERSAGA        *
001600*   (LINKAGE - A TABELA INTEIRA E PASSADA POR REFERENCIA PARA    *
001700*   QUE O SUBPROGRAMA DE TRANSFERENCIA POSSA DEBITAR/CREDITAR    *
001800*   AS DUAS CONTAS ENVOLVIDAS SEM RELER O MESTRE).               *
001900*                                                                *
002000*   HISTORICO DE ALTERACOES DESTE MEMBRO                        *
002100*   ----------------------------------------------------------- *
002200*   22/08/1998 CRT  VERSAO INICIAL - SUBSTITUI LEITURA DIRETA.   *REQ1650 
002300*   17/02/2003 MHF  LIMITE DE TABELA ELEVADO PARA 5000 CONTAS.   *REQ2005 
002400*                                                                *
002500******************************************************************
002600 01  TABELA-CONTAS.
002700     05  TAB-QTD-CONTAS          PIC 9(05)  COMP.
002800     05  TAB-CONTA OCCURS 5000 TIMES
002900             ASCENDING KEY IS TAB-NUMERO-CONTA
003000             INDEXED BY TAB-IDX.
003100         10  TAB-NUMERO-CONTA        PIC 9(09).
003200         10  TAB-NOME-TITULAR        PIC X(40).
003300         10  TAB-CPF                 PIC X(11).
003400         10  TAB-DATA-NASCIMENTO     PIC 9(08).
003500         10  TAB-SALDO               PIC S9(15)V99.
003600         10  TAB-EMAIL               PIC X(40).
003700         10  TAB-FONE                PIC X(11).
003800         10  TAB-VERSAO              PIC 9(09).
003900         10  TAB-DATA-HORA-CRIACAO   PIC X(26).
004000         10  TAB-DATA-HORA-ATUALIZ   PIC X(26).
004100         10  TAB-SITUACAO            PIC X(01).
004200         10  FILLER                  PIC X(01).
004300******************************************************************

