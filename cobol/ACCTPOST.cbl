000100******************************************************************
000200* SISTEMA SPCT - POSTAGEM DE CREDITOS, DEBITOS E TRANSFERENCIAS  *
000300* PROGRAMA PRINCIPAL DO LOTE NOTURNO. LE O CADASTRO DE CONTAS,   *
000400* APLICA OS PEDIDOS DO DIA (ABERTURA, CREDITO, DEBITO,           *
000500* TRANSFERENCIA E CONSULTA), REGRAVA O CADASTRO ATUALIZADO E     *
000600* EMITE O RELATORIO DE MOVIMENTO COM OS TOTAIS DE CONTROLE.      *
000700*                                                                *
000800* ARQUIVOS UTILIZADOS                                            *
000900*   - CADASTRO DE CONTAS (ENTRADA) . . . . . . ACCTMSTI          *
001000*   - PEDIDOS DO DIA (ENTRADA)  . . . . . . . . PEDIDOS          *
001100*   - CADASTRO DE CONTAS ATUALIZADO (SAIDA) . . ACCTMSTO         *
001200*   - EVENTOS DE CREDITO/DEBITO (SAIDA) . . . . EVENTOS          *
001300*   - AVISOS DE ABERTURA DE CONTA (SAIDA)  . . . AVISOS          *
001400*   - TRILHA DE AUDITORIA (SAIDA)  . . . . . . . TRILHA          *
001500*   - RELATORIO DE MOVIMENTO (SAIDA) . . . . . . RELATOR         *
001600*                                                                *
001700*   SUBPROGRAMA CHAMADO: XFERSAGA (TRANSFERENCIA ENTRE CONTAS)   *
001800******************************************************************
001900 IDENTIFICATION              DIVISION.
002000*-----------------------------------------------------------------
002100 PROGRAM-ID.                 ACCOUNT-TRANSACTION-POST.
002200 AUTHOR.                     J A MASCARENHAS.
002300 INSTALLATION.               CPD - DIVISAO DE CONTAS CORRENTES.
002400 DATE-WRITTEN.               15/03/1989.
002500 DATE-COMPILED.
002600 SECURITY.                   CONFIDENCIAL - USO INTERNO DO CPD.
002700*-----------------------------------------------------------------
002800*   HISTORICO DE ALTERACOES DESTE PROGRAMA
002900*   --------------------------------------------------------------
003000*   15/03/1989 JAM  VERSAO INICIAL - POSTAGEM DE CREDITO E        REQ0001 
003100*                   DEBITO CONTRA O CADASTRO DE CONTAS.
003200*   02/06/1990 JAM  INCLUIDA A ABERTURA DE CONTA COM VALIDACAO    REQ0037 
003300*                   DE IDADE MINIMA E CPF DUPLICADO.
003400*   09/11/1993 LFA  INCLUIDOS EMAIL E FONE NO PEDIDO DE ABERTURA  REQ1142 
003500*                   (REQ 1142) E NO AVISO DE ABERTURA.
003600*   14/02/1994 LFA  RELATORIO DE MOVIMENTO PASSOU A LISTAR AS     REQ1180 
003700*                   CONSULTAS DE SALDO ALEM DOS TOTAIS.
003800*   22/08/1998 CRT  CARGA DO CADASTRO EM TABELA (COPY ACCTTAB)    REQ1650 
003900*                   PARA BUSCA POR NUMERO E POR CPF SEM RELEITURA
004000*                   DO MESTRE. REDEFINES DE DATA REVISTOS PARA A
004100*                   VIRADA DO ANO 2000.
004200*   30/12/1998 CRT  ROTINA DE IDADE AJUSTADA PARA COMPARAR O      REQ1876 
004300*                   SECULO COMPLETO NO CALCULO (REQ 1876 - ANO
004400*                   2000).
004500*   17/02/2003 MHF  INCLUIDA A TRANSFERENCIA ENTRE CONTAS, COM    REQ2005 
004600*                   CHAMADA AO SUBPROGRAMA XFERSAGA E GRAVACAO
004700*                   DE TRILHA POR ETAPA (DEBITO/CREDITO/
004800*                   COMPENSACAO).
004900*   03/09/2004 MHF  INCLUIDOS OS CONTADORES DE TRANSFERENCIA NO   REQ2290 
005000*                   RELATORIO DE TOTAIS (REQ 2290).
005100*   11/05/2007 RSN  CORRIGIDA A MENSAGEM DE RECUSA QUE SAIA EM
005200*                   BRANCO QUANDO O DEBITO DE UMA TRANSFERENCIA
005300*                   ERA RECUSADO POR SALDO INSUFICIENTE.
005320*   19/09/2008 RSN  INCLUIDO CONTADOR AVULSO (77) DE PEDIDOS      REQ2733 
005340*                   LIDOS NO LOTE, IMPRESSO NO RODAPE DO
005360*                   RELATORIO DE TOTAIS PARA CONFERENCIA.
005370*   02/10/2008 RSN  CONSULTA DE SALDO PASSOU A LISTAR TAMBEM O    REQ2745 
005380*                   CPF DO TITULAR (RCO-CPF); RCO-TITULAR
005390*                   AMPLIADO PARA X(40) - ESTAVA CORTANDO NOMES
005395*                   LONGOS EM 8 POSICOES NO RELATORIO.
005396*   30/10/2008 RSN  PADRONIZADOS OS NOMES DE WORKING-STORAGE E DE REQ2761 
005397*                   LINKAGE (LS-) CONFORME O PADRAO DA CASA;
005398*                   COMENTARIOS AMPLIADOS NAS ROTINAS DE
005399*                   POSTAGEM PARA FACILITAR MANUTENCAO FUTURA.
005400*-----------------------------------------------------------------
005500******************************************************************
005600 ENVIRONMENT                 DIVISION.
005700*-----------------------------------------------------------------
005800 CONFIGURATION               SECTION.
005900 SOURCE-COMPUTER.            IBM-3090.
006000 OBJECT-COMPUTER.            IBM-3090.
006100 SPECIAL-NAMES.
006200     C01                     IS TOP-OF-FORM
006300     CLASS NUMERICO-BR       IS "0" THRU "9"
006400     UPSI-0 ON STATUS        IS MODO-TESTE-LIGADO.
006500*-----------------------------------------------------------------
006600 INPUT-OUTPUT                SECTION.
006700 FILE-CONTROL.
006800     SELECT  ACCOUNT-MASTER-IN
006900             ASSIGN TO ACCTMSTI
007000             ORGANIZATION IS LINE SEQUENTIAL.
007100
007200     SELECT  REQUEST-FILE
007300             ASSIGN TO PEDIDOS
007400             ORGANIZATION IS LINE SEQUENTIAL.
007500
007600     SELECT  ACCOUNT-MASTER-OUT
007700             ASSIGN TO ACCTMSTO
007800             ORGANIZATION IS LINE SEQUENTIAL.
007900
008000     SELECT  TRANSACTION-EVENT-FILE
008100             ASSIGN TO EVENTOS
008200             ORGANIZATION IS LINE SEQUENTIAL.
008300
008400     SELECT  NOTIFICATION-FILE
008500             ASSIGN TO AVISOS
008600             ORGANIZATION IS LINE SEQUENTIAL.
008700
008800     SELECT  AUDIT-FILE
008900             ASSIGN TO TRILHA
009000             ORGANIZATION IS LINE SEQUENTIAL.
009100
009200     SELECT  RUN-REPORT
009300             ASSIGN TO RELATOR
009400             ORGANIZATION IS LINE SEQUENTIAL.
009500
009600******************************************************************
009700 DATA                        DIVISION.
009800*-----------------------------------------------------------------
009900 FILE                        SECTION.
010000 FD  ACCOUNT-MASTER-IN
010100     RECORD CONTAINS 199 CHARACTERS
010200     DATA RECORD IS ACCOUNT-RECORD.
010300 COPY ACCTREC.
010400
010500 FD  REQUEST-FILE
010600     RECORD CONTAINS 154 CHARACTERS
010700     DATA RECORD IS REQUEST-REG.
010800*-----------------------------------------------------------------
010900*    LAYOUT DO PEDIDO DO DIA. O CAMPO REQ-TIPO TRAZ O COMANDO
011000*    (ABERTURA/CREDITO/DEBITO/TRANSFERENCIA/CONSULTA) QUE E O
011100*    "CQRS" DESTA CASA - UM PEDIDO, UMA DECISAO, EM 200-PROCESSAR
011200*    -PEDIDO.
011300*-----------------------------------------------------------------
011400 01  REQUEST-REG.
011500     05  REQ-TIPO                PIC X(08).
011600         88  REQ-TIPO-ABERTURA        VALUE "OPEN    ".
011700         88  REQ-TIPO-CREDITO         VALUE "CREDIT  ".
011800         88  REQ-TIPO-DEBITO          VALUE "DEBIT   ".
011900         88  REQ-TIPO-TRANSFERENCIA   VALUE "TRANSFER".
012000         88  REQ-TIPO-CONSULTA        VALUE "QUERY   ".
012100     05  REQ-NUMERO-CONTA        PIC 9(09).
012200     05  REQ-NUMERO-CONTA-DEST   PIC 9(09).
012300     05  REQ-VALOR               PIC S9(15)V99.
012400     05  REQ-NOME                PIC X(40).
012500     05  REQ-CPF                 PIC X(11).
012600     05  REQ-DATA-NASCIMENTO     PIC 9(08).
012700     05  REQ-NASCTO-R REDEFINES REQ-DATA-NASCIMENTO.
012800         10  REQ-NASC-ANO        PIC 9(04).
012900         10  REQ-NASC-MES        PIC 9(02).
013000         10  REQ-NASC-DIA        PIC 9(02).
013100     05  REQ-EMAIL               PIC X(40).
013200     05  REQ-FONE                PIC X(11).
013250     05  FILLER                  PIC X(01).
013300
013400 FD  ACCOUNT-MASTER-OUT
013500     RECORD CONTAINS 199 CHARACTERS
013600     DATA RECORD IS SAIDA-CONTA-REG.
013700*-----------------------------------------------------------------
013800*    CADASTRO DE CONTAS ATUALIZADO. MESMO LAYOUT DE ACCTREC, MAS
013900*    DEFINIDO AQUI COM PREFIXO PROPRIO (SAI-) PARA NAO COLIDIR
014000*    COM OS NOMES ACCT- JA TRAZIDOS PELO COPY NO ARQUIVO DE
014100*    ENTRADA - MESMA SOLUCAO QUE O CPD JA USA PARA O MESTRE DE
014200*    ESTOQUE (INVENT-RECORD-IN / INVENT-RECORD-OUT).
014300*-----------------------------------------------------------------
014400 01  SAIDA-CONTA-REG.
014500     05  SAI-NUMERO-CONTA        PIC 9(09).
014600     05  SAI-NOME-TITULAR        PIC X(40).
014700     05  SAI-CPF                 PIC X(11).
014800     05  SAI-DATA-NASCIMENTO     PIC 9(08).
014900     05  SAI-SALDO               PIC S9(15)V99.
015000     05  SAI-EMAIL               PIC X(40).
015100     05  SAI-FONE                PIC X(11).
015200     05  SAI-VERSAO              PIC 9(09).
015300     05  SAI-DATA-HORA-CRIACAO   PIC X(26).
015400     05  SAI-DATA-HORA-ATUALIZ   PIC X(26).
015500     05  SAI-SITUACAO            PIC X(01).
015600     05  FILLER                  PIC X(01).
015700
015800 FD  TRANSACTION-EVENT-FILE
015900     RECORD CONTAINS 88 CHARACTERS
016000     DATA RECORD IS EVENTO-REG.
016100 01  EVENTO-REG.
016200     05  EVT-ID                  PIC 9(09).
016300     05  EVT-NUMERO-CONTA        PIC 9(09).
016400     05  EVT-TIPO                PIC X(08).
016500     05  EVT-VALOR               PIC S9(15)V99.
016600     05  EVT-SUCESSO             PIC X(01).
016700         88  EVT-SUCESSO-SIM           VALUE "Y".
016800         88  EVT-SUCESSO-NAO           VALUE "N".
016900     05  EVT-SALDO               PIC S9(15)V99.
017000     05  EVT-DATA-HORA           PIC X(26).
017050     05  FILLER                  PIC X(01).
017100
017200 FD  NOTIFICATION-FILE
017300     RECORD CONTAINS 135 CHARACTERS
017400     DATA RECORD IS AVISO-REG.
017500 01  AVISO-REG.
017600     05  AVI-ID                  PIC 9(09).
017700     05  AVI-NUMERO-CONTA        PIC 9(09).
017800     05  AVI-TIPO                PIC X(16).
017900     05  AVI-EMAIL               PIC X(40).
018000     05  AVI-MENSAGEM            PIC X(60).
018100     05  FILLER                  PIC X(01).
018200
018300 FD  AUDIT-FILE
018400     RECORD CONTAINS 113 CHARACTERS
018500     DATA RECORD IS TRILHA-REG.
018600 01  TRILHA-REG.
018700     05  TRI-OPERACAO            PIC X(16).
018800     05  TRI-NUMERO-CONTA        PIC 9(09).
018900     05  TRI-VALOR               PIC S9(15)V99.
019000     05  TRI-SUCESSO             PIC X(01).
019100     05  TRI-DETALHE             PIC X(60).
019200     05  TRI-CORRELACAO          PIC 9(09).
019300     05  FILLER                  PIC X(01).
019400
019500 FD  RUN-REPORT
019600     RECORD CONTAINS 132 CHARACTERS
019700     DATA RECORD IS LINHA-RELATORIO.
019800 01  LINHA-RELATORIO             PIC X(132).
019900*-----------------------------------------------------------------
020000 WORKING-STORAGE             SECTION.
020050*-----------------------------------------------------------------
020060*    CONTADOR AVULSO (77) DE PEDIDOS LIDOS NO LOTE, INDEPENDENTE
020070*    DO TIPO DE PEDIDO - USADO SO PARA CONFERENCIA NO RODAPE DO
020080*    RELATORIO DE TOTAIS. NAO PRECISA DE GRUPO - VALOR ISOLADO.
020090*-----------------------------------------------------------------
020095 77  CONT-PEDIDOS-LIDOS   PIC 9(07) COMP VALUE ZERO.
020100*-----------------------------------------------------------------
020200 01  SWITCHES.
020300     05  PEDIDO-EOF-SW        PIC X(01) VALUE "N".
020400         88  PEDIDO-EOF             VALUE "Y".
020500     05  CONTA-MESTRE-EOF-SW  PIC X(01) VALUE "N".
020600         88  CONTA-MESTRE-EOF       VALUE "Y".
020700     05  CONTA-ACHADA-SW      PIC X(01) VALUE "N".
020800         88  CONTA-ACHADA           VALUE "Y".
020900     05  CPF-DUPLICADO-SW     PIC X(01) VALUE "N".
021000         88  CPF-DUPLICADO          VALUE "Y".
021100     05  OPERACAO-OK-SW       PIC X(01) VALUE "Y".
021200         88  OPERACAO-OK            VALUE "Y".
021300     05  MODO-TESTE-LIGADO    PIC X(01) VALUE "N".
021350     05  FILLER                  PIC X(01).
021400
021500 01  CONTADORES.
021600     05  CONT-CONTAS-CRIADAS  PIC 9(07) COMP VALUE ZERO.
021700     05  CONT-CREDITOS        PIC 9(07) COMP VALUE ZERO.
021800     05  CONT-DEBITOS         PIC 9(07) COMP VALUE ZERO.
021900     05  CONT-SUCESSO         PIC 9(07) COMP VALUE ZERO.
022000     05  CONT-FALHA           PIC 9(07) COMP VALUE ZERO.
022100     05  CONT-TRANSF-INICIA   PIC 9(07) COMP VALUE ZERO.
022200     05  CONT-TRANSF-COMPLE   PIC 9(07) COMP VALUE ZERO.
022300     05  CONT-TRANSF-FALHA    PIC 9(07) COMP VALUE ZERO.
022400     05  CONT-TRANSF-COMPEN   PIC 9(07) COMP VALUE ZERO.
022450     05  FILLER                  PIC X(01).
022500
022600 01  CHAVES-E-INDICES.
022700     05  MAIOR-CONTA          PIC 9(09) COMP VALUE ZERO.
022800     05  NOVO-NUMERO-CONTA    PIC 9(09) COMP VALUE ZERO.
022900     05  SEQ-EVENTO           PIC 9(09) COMP VALUE ZERO.
023000     05  SEQ-AVISO            PIC 9(09) COMP VALUE ZERO.
023100     05  SEQ-PEDIDO           PIC 9(09) COMP VALUE ZERO.
023200     05  LINHA-CONT           PIC 9(03) COMP VALUE ZERO.
023300     05  IDADE-CALCULADA      PIC 9(03) COMP VALUE ZERO.
023350     05  FILLER                  PIC X(01).
023400
023500 01  DATA-ATUAL.
023600     05  ANO-ATUAL            PIC 9(04).
023700     05  MES-ATUAL            PIC 9(02).
023800     05  DIA-ATUAL            PIC 9(02).
023850     05  FILLER                  PIC X(01).
023900 01  DATA-ATUAL-R REDEFINES DATA-ATUAL.
024000     05  DATA-ATUAL-NUM       PIC 9(08).
024050     05  FILLER                  PIC X(01).
024100
024200 01  HORA-ATUAL.
024300     05  HORA-HH              PIC 9(02).
024400     05  HORA-MM              PIC 9(02).
024500     05  HORA-SS              PIC 9(02).
024600     05  HORA-CENT            PIC 9(02).
024650     05  FILLER                  PIC X(01).
024700
024800 01  TIMESTAMP-ATUAL          PIC X(26).
024900
025000 01  OPERACAO-ATUAL           PIC X(16).
025100 01  CONTA-ATUAL              PIC 9(09) COMP.
025200 01  VALOR-ATUAL              PIC S9(15)V99.
025300 01  SALDO-ATUAL              PIC S9(15)V99.
025400 01  DETALHE-OPERACAO         PIC X(60).
025500 01  SALDO-TOTAL-CONTAS       PIC S9(17)V99 VALUE ZERO.
025600
025700 COPY ACCTTAB.
025800
025900*-----------------------------------------------------------------
026000*    LAYOUTS DO RELATORIO DE MOVIMENTO (RUN-REPORT), 132 COLUNAS.
026100*-----------------------------------------------------------------
026200 01  REL-TITULO.
026300     05  FILLER                  PIC X(05) VALUE SPACES.
026400     05  FILLER                  PIC X(41)
026500             VALUE "SPCT - RELATORIO DO LOTE DE MOVIMENTO (".
026600     05  REL-TIT-ANO             PIC 9(04).
026700     05  FILLER                  PIC X(01) VALUE "/".
026800     05  REL-TIT-MES             PIC 9(02).
026900     05  FILLER                  PIC X(01) VALUE "/".
027000     05  REL-TIT-DIA             PIC 9(02).
027100     05  FILLER                  PIC X(01) VALUE ")".
027200     05  FILLER                  PIC X(75) VALUE SPACES.
027300
027400 01  REL-CABECALHO.
027500     05  FILLER                  PIC X(01) VALUE SPACES.
027600     05  FILLER                  PIC X(10) VALUE "SEQ".
027700     05  FILLER                  PIC X(11) VALUE "TIPO".
027800     05  FILLER                  PIC X(11) VALUE "CONTA".
027900     05  FILLER                  PIC X(33) VALUE "TITULAR / OBSERVACAO".
027950     05  FILLER                  PIC X(11) VALUE "CPF".
028000     05  FILLER                  PIC X(20) VALUE "VALOR".
028050     05  FILLER                  PIC X(35) VALUE SPACES.
028200
028300 01  REL-LINHA-CONSULTA.
028400     05  FILLER                  PIC X(01) VALUE SPACES.
028500     05  RCO-SEQ                 PIC ZZZZZZZZ9.
028600     05  FILLER                  PIC X(01) VALUE SPACES.
028700     05  FILLER                  PIC X(09) VALUE "CONSULTA".
028800     05  FILLER                  PIC X(01) VALUE SPACES.
028900     05  RCO-CONTA               PIC ZZZZZZZZ9.
029000     05  FILLER                  PIC X(01) VALUE SPACES.
029100     05  RCO-TITULAR             PIC X(40).
029120     05  FILLER                  PIC X(01) VALUE SPACES.
029140     05  RCO-CPF                 PIC X(11).
029160     05  FILLER                  PIC X(01) VALUE SPACES.
029200     05  RCO-SALDO               PIC -(14)9.99.
029300     05  FILLER                  PIC X(30) VALUE SPACES.
029400
029500 01  REL-LINHA-RECUSA.
029600     05  FILLER                  PIC X(01) VALUE SPACES.
029700     05  RRE-SEQ                 PIC ZZZZZZZZ9.
029800     05  FILLER                  PIC X(01) VALUE SPACES.
029900     05  RRE-TIPO                PIC X(09).
030000     05  FILLER                  PIC X(01) VALUE SPACES.
030100     05  RRE-CONTA               PIC ZZZZZZZZ9.
030200     05  FILLER                  PIC X(01) VALUE SPACES.
030300     05  RRE-MOTIVO              PIC X(60).
030400     05  FILLER                  PIC X(24) VALUE SPACES.
030500
030600 01  REL-TOTAIS-LINHA.
030700     05  FILLER                  PIC X(02) VALUE SPACES.
030800     05  RTO-ROTULO              PIC X(30).
030900     05  RTO-VALOR               PIC ZZZ,ZZZ,ZZ9.
031000     05  FILLER                  PIC X(89) VALUE SPACES.
031100
031200 01  REL-SALDO-TOTAL-LINHA.
031300     05  FILLER                  PIC X(02) VALUE SPACES.
031400     05  FILLER                  PIC X(30)
031500             VALUE "SALDO TOTAL DAS CONTAS".
031600     05  RST-VALOR               PIC -(16)9.99.
031700     05  FILLER                  PIC X(80) VALUE SPACES.
031800
031900*-----------------------------------------------------------------
032000*    PARAMETROS DA CHAMADA A XFERSAGA. DEFINIDOS DE NOVO AQUI,
032100*    IGUAIS AO LINKAGE DE XFERSAGA - PRATICA DA CASA JA USADA NO
032200*    LINK-PARAMETERS DE COMPUTE-VALUE, ONDE CHAMADOR E CHAMADO
032300*    TRAZEM CADA UM A SUA PROPRIA COPIA DO LAYOUT.
032400*-----------------------------------------------------------------
032500 01  LS-PARAMETROS-TRANSFERENCIA.
032600     05  LS-CONTA-ORIGEM         PIC 9(09).
032700     05  LS-CONTA-ORIGEM-R REDEFINES LS-CONTA-ORIGEM.
032800         10  LS-CONTA-ORIGEM-X   PIC X(09).
032900     05  LS-CONTA-DESTINO        PIC 9(09).
033000     05  LS-CONTA-DESTINO-R REDEFINES LS-CONTA-DESTINO.
033100         10  LS-CONTA-DESTINO-X  PIC X(09).
033200     05  LS-VALOR-TRANSF         PIC S9(15)V99.
033300     05  LS-VALOR-TRANSF-R REDEFINES LS-VALOR-TRANSF.
033400         10  LS-VALOR-INTEIRO    PIC S9(15).
033500         10  LS-VALOR-CENTAVOS   PIC 9(02).
033600     05  LS-SALDO-ORIGEM-APOS    PIC S9(15)V99.
033700     05  LS-SALDO-DESTINO-APOS   PIC S9(15)V99.
033800     05  LS-STATUS-SAGA          PIC X(20).
033900         88  LS-SAGA-STARTED           VALUE "STARTED".
034000         88  LS-SAGA-COMPLETED         VALUE "COMPLETED".
034100         88  LS-SAGA-FAILED            VALUE "FAILED".
034200         88  LS-SAGA-COMPENSATING      VALUE "COMPENSATING".
034300         88  LS-SAGA-COMPENSATED       VALUE "COMPENSATED".
034400         88  LS-SAGA-COMPENS-FALHOU    VALUE "COMPENSATION-FAILED".
034500     05  LS-DEBITO-OK-SW         PIC X(01).
034600         88  LS-DEBITO-OK              VALUE "Y".
034700     05  LS-CREDITO-OK-SW        PIC X(01).
034800         88  LS-CREDITO-OK             VALUE "Y".
034900     05  LS-COMPENSACAO-OK-SW    PIC X(01).
035000         88  LS-COMPENSACAO-OK         VALUE "Y".
035100     05  LS-MOTIVO-FALHA         PIC X(60).
035150     05  FILLER                  PIC X(01).
035200
035300******************************************************************
035400 PROCEDURE                   DIVISION.
035500*-----------------------------------------------------------------
035600* Rotina principal do lote.
035700*-----------------------------------------------------------------
035800 100-PROCESSAR-LOTE.
035900     PERFORM 200-INICIAR-LOTE THRU 200-INICIAR-LOTE-EXIT.
036000     PERFORM 200-PROCESSAR-PEDIDO THRU 200-PROCESSAR-PEDIDO-EXIT
036100             UNTIL PEDIDO-EOF.
036200     PERFORM 200-ENCERRAR-LOTE THRU 200-ENCERRAR-LOTE-EXIT.
036300
036400     STOP RUN.
036500
036600******************************************************************
036700* Abre arquivos, zera contadores, monta a data/hora do lote,
036800* carrega o cadastro de contas em tabela e le o primeiro pedido.
036900*-----------------------------------------------------------------
037000 200-INICIAR-LOTE.
037100     PERFORM 300-ABRIR-ARQUIVOS.
037200     PERFORM 300-INICIALIZAR-CONTADORES.
037300     ACCEPT   DATA-ATUAL-NUM   FROM DATE YYYYMMDD.
037400     ACCEPT   HORA-ATUAL       FROM TIME.
037500     PERFORM 300-MONTAR-TIMESTAMP.
037600     IF  MODO-TESTE-LIGADO = "Y"
037700         DISPLAY "ACCTPOST - MODO DE TESTE LIGADO (UPSI-0)."
037800     END-IF.
037900     PERFORM 300-CARREGAR-CONTAS THRU 300-CARREGAR-CONTAS-EXIT.
038000     PERFORM 300-LER-PEDIDO.
038100     PERFORM 400-IMPRIMIR-TITULO THRU 400-IMPRIMIR-TITULO-EXIT.
038200 200-INICIAR-LOTE-EXIT.
038300     EXIT.
038400
038500*-----------------------------------------------------------------
038600* Um pedido, uma decisao - despacho pelo tipo do pedido.
038700*-----------------------------------------------------------------
038800 200-PROCESSAR-PEDIDO.
038900     ADD 1 TO SEQ-PEDIDO.
039000     EVALUATE TRUE
039100         WHEN REQ-TIPO-ABERTURA
039200             PERFORM 300-ABRIR-CONTA THRU 300-ABRIR-CONTA-EXIT
039300         WHEN REQ-TIPO-CREDITO
039400             PERFORM 300-LANCAR-CREDITO THRU
039500                     300-LANCAR-CREDITO-EXIT
039600         WHEN REQ-TIPO-DEBITO
039700             PERFORM 300-LANCAR-DEBITO THRU
039800                     300-LANCAR-DEBITO-EXIT
039900         WHEN REQ-TIPO-TRANSFERENCIA
040000             PERFORM 300-TRANSFERIR THRU 300-TRANSFERIR-EXIT
040100         WHEN REQ-TIPO-CONSULTA
040200             PERFORM 300-CONSULTAR-CONTA THRU
040300                     300-CONSULTAR-CONTA-EXIT
040400         WHEN OTHER
040500             PERFORM 900-ERRO-FATAL
040600     END-EVALUATE.
040700     PERFORM 300-LER-PEDIDO.
040800 200-PROCESSAR-PEDIDO-EXIT.
040900     EXIT.
041000
041100*-----------------------------------------------------------------
041200* Regrava o cadastro atualizado, imprime os totais e fecha tudo.
041300*-----------------------------------------------------------------
041400 200-ENCERRAR-LOTE.
041500     PERFORM 300-REGRAVAR-CONTAS THRU 300-REGRAVAR-CONTAS-EXIT.
041600     PERFORM 300-IMPRIMIR-TOTAIS THRU 300-IMPRIMIR-TOTAIS-EXIT.
041700     PERFORM 300-FECHAR-ARQUIVOS.
041800     DISPLAY "ACCTPOST - LOTE ENCERRADO COM SUCESSO.".
041900 200-ENCERRAR-LOTE-EXIT.
042000     EXIT.
042100
042200******************************************************************
042300 300-ABRIR-ARQUIVOS.
042400     OPEN    INPUT   ACCOUNT-MASTER-IN
042500             INPUT   REQUEST-FILE
042600             OUTPUT  ACCOUNT-MASTER-OUT
042700             OUTPUT  TRANSACTION-EVENT-FILE
042800             OUTPUT  NOTIFICATION-FILE
042900             OUTPUT  AUDIT-FILE
043000             OUTPUT  RUN-REPORT.
043100
043200*-----------------------------------------------------------------
043300 300-INICIALIZAR-CONTADORES.
043400     INITIALIZE CONTADORES.
043500     MOVE ZERO TO TAB-QTD-CONTAS MAIOR-CONTA
043600                  SALDO-TOTAL-CONTAS.
043700
043800*-----------------------------------------------------------------
043900 300-MONTAR-TIMESTAMP.
044000     STRING  ANO-ATUAL   MES-ATUAL  DIA-ATUAL
044100             HORA-HH     HORA-MM    HORA-SS
044200             HORA-CENT   "0000000000"
044300             DELIMITED BY SIZE INTO TIMESTAMP-ATUAL.
044400
044500*-----------------------------------------------------------------
044600* Carrega o cadastro de contas na tabela em memoria (ACCTTAB),
044700* guardando o maior numero de conta ja atribuido.
044800*-----------------------------------------------------------------
044900 300-CARREGAR-CONTAS.
045000     PERFORM 310-LER-CONTA-MESTRE.
045100     PERFORM 320-INCLUIR-NA-TABELA THRU
045200             320-INCLUIR-NA-TABELA-EXIT
045300             UNTIL CONTA-MESTRE-EOF.
045400 300-CARREGAR-CONTAS-EXIT.
045500     EXIT.
045600
045625* Le uma conta do cadastro mestre e atualiza o maior numero
045650* de conta ja visto, usado depois para gerar o proximo
045675* numero na abertura de conta nova.
045700 310-LER-CONTA-MESTRE.
045800     READ ACCOUNT-MASTER-IN
045900             AT END
045950* Fim do cadastro - nao ha mais contas a carregar na tabela.
046000                 MOVE "Y" TO CONTA-MESTRE-EOF-SW
046100             NOT AT END
046133* Guarda o maior numero de conta encontrado no cadastro,
046166* para a proxima conta aberta no lote comecar dai.
046200                 IF ACCT-NUMERO-CONTA > MAIOR-CONTA
046300                     MOVE ACCT-NUMERO-CONTA TO MAIOR-CONTA
046400                 END-IF
046500     END-READ.
046600
046633* Copia os campos da conta lida do cadastro mestre para a
046666* proxima posicao livre da tabela em memoria (ACCTTAB).
046700 320-INCLUIR-NA-TABELA.
046800     ADD 1 TO TAB-QTD-CONTAS.
046900     MOVE ACCT-NUMERO-CONTA      TO TAB-NUMERO-CONTA(TAB-QTD-CONTAS).
047000     MOVE ACCT-NOME-TITULAR      TO TAB-NOME-TITULAR(TAB-QTD-CONTAS).
047100     MOVE ACCT-CPF               TO TAB-CPF(TAB-QTD-CONTAS).
047200     MOVE ACCT-DATA-NASCIMENTO   TO TAB-DATA-NASCIMENTO(TAB-QTD-CONTAS).
047300     MOVE ACCT-SALDO             TO TAB-SALDO(TAB-QTD-CONTAS).
047400     MOVE ACCT-EMAIL             TO TAB-EMAIL(TAB-QTD-CONTAS).
047500     MOVE ACCT-FONE              TO TAB-FONE(TAB-QTD-CONTAS).
047600     MOVE ACCT-VERSAO            TO TAB-VERSAO(TAB-QTD-CONTAS).
047700     MOVE ACCT-DATA-HORA-CRIACAO TO TAB-DATA-HORA-CRIACAO(TAB-QTD-CONTAS).
047800     MOVE ACCT-DATA-HORA-ATUALIZ TO TAB-DATA-HORA-ATUALIZ(TAB-QTD-CONTAS).
047900     MOVE ACCT-SITUACAO          TO TAB-SITUACAO(TAB-QTD-CONTAS).
047933* Le a proxima conta do cadastro, mantendo o carregamento
047966* ate o cadastro mestre acabar.
048000     PERFORM 310-LER-CONTA-MESTRE.
048100 320-INCLUIR-NA-TABELA-EXIT.
048200     EXIT.
048300
048400*-----------------------------------------------------------------
048425* Le o proximo pedido do arquivo de entrada do lote.
048450* O contador avulso serve so para conferencia no rodape
048475* do relatorio - nao interfere no processamento.
048500 300-LER-PEDIDO.
048600     READ REQUEST-FILE
048650             AT END MOVE "Y" TO PEDIDO-EOF-SW
048700             NOT AT END ADD 1 TO CONT-PEDIDOS-LIDOS
048800     END-READ.
048900
049000*-----------------------------------------------------------------
049100* Abertura de conta: CPF, nome, idade, CPF duplicado e telefone.
049200*-----------------------------------------------------------------
049300 300-ABRIR-CONTA.
049333* Zera os campos de controle da operacao antes de rodar
049366* a cadeia de validacoes da abertura.
049400     MOVE "CREATE-ACCOUNT"  TO OPERACAO-ATUAL.
049500     MOVE ZERO              TO VALOR-ATUAL.
049600     MOVE "Y"               TO OPERACAO-OK-SW.
049700     MOVE SPACES            TO DETALHE-OPERACAO.
049733* CPF e o primeiro filtro - sem CPF valido nao adianta
049766* seguir com as demais validacoes.
049800     PERFORM 400-VALIDAR-CPF THRU 400-VALIDAR-CPF-EXIT.
049850* So valida o nome se o CPF ja passou.
049900     IF OPERACAO-OK
050000         PERFORM 400-VALIDAR-NOME THRU 400-VALIDAR-NOME-EXIT
050100     END-IF.
050150* So valida a idade se as checagens anteriores passaram.
050200     IF OPERACAO-OK
050300         PERFORM 400-VALIDAR-IDADE THRU 400-VALIDAR-IDADE-EXIT
050400     END-IF.
050433* So verifica CPF duplicado na tabela se o resto estiver OK -
050466* evita busca na tabela por nada quando ja tem erro antes.
050500     IF OPERACAO-OK
050600         PERFORM 400-VALIDAR-CPF-DUPLICADO THRU
050700                 400-VALIDAR-CPF-DUPLICADO-EXIT
050800     END-IF.
050850* Telefone e o ultimo filtro antes de efetivar a abertura.
050900     IF OPERACAO-OK
051000         PERFORM 400-VALIDAR-FONE THRU 400-VALIDAR-FONE-EXIT
051100     END-IF.
051133* Passou em tudo: efetiva a abertura na tabela e dispara o
051166* aviso de conta criada. Senao, so registra a recusa.
051200     IF OPERACAO-OK
051300         PERFORM 400-EFETIVAR-ABERTURA THRU
051400                 400-EFETIVAR-ABERTURA-EXIT
051500         MOVE NOVO-NUMERO-CONTA TO CONTA-ATUAL
051600         PERFORM 400-GRAVAR-AVISO THRU 400-GRAVAR-AVISO-EXIT
051700     ELSE
051800         MOVE ZERO TO NOVO-NUMERO-CONTA CONTA-ATUAL
051900         PERFORM 400-GRAVAR-LINHA-RECUSA THRU
052000                 400-GRAVAR-LINHA-RECUSA-EXIT
052100     END-IF.
052133* Toda abertura, aceita ou recusada, gera uma linha de trilha
052166* para auditoria.
052200     PERFORM 400-GRAVAR-TRILHA THRU 400-GRAVAR-TRILHA-EXIT.
052300 300-ABRIR-CONTA-EXIT.
052400     EXIT.
052500
052600*-----------------------------------------------------------------
052700* Credito: conta deve existir, valor deve ser maior que zero.
052800*-----------------------------------------------------------------
052900 300-LANCAR-CREDITO.
052933* Copia os dados do pedido para as variaveis de trilha/evento
052966* usadas mais adiante.
053000     MOVE "CREDIT"          TO OPERACAO-ATUAL.
053100     MOVE REQ-NUMERO-CONTA  TO CONTA-ATUAL.
053200     MOVE REQ-VALOR         TO VALOR-ATUAL.
053300     MOVE "Y"               TO OPERACAO-OK-SW.
053350* Busca a conta na tabela pelo numero informado no pedido.
053400     PERFORM 500-LOCALIZAR-CONTA THRU 500-LOCALIZAR-CONTA-EXIT.
053500     IF CONTA-ACHADA
053550* So credita se a conta foi achada e o valor e positivo.
053600         IF REQ-VALOR > ZERO
053700             PERFORM 400-APLICAR-CREDITO THRU
053800                     400-APLICAR-CREDITO-EXIT
053900         ELSE
053950* Valor zero ou negativo - recusa sem mexer no saldo.
054000             MOVE "N" TO OPERACAO-OK-SW
054100             MOVE "VALOR DO CREDITO DEVE SER MAIOR QUE ZERO"
054200                  TO DETALHE-OPERACAO
054300             MOVE TAB-SALDO(TAB-IDX) TO SALDO-ATUAL
054400         END-IF
054450* Conta nao encontrada na tabela - recusa a operacao.
054500     ELSE
054600         MOVE "N" TO OPERACAO-OK-SW
054700         MOVE "CONTA NAO ENCONTRADA" TO DETALHE-OPERACAO
054800         MOVE ZERO TO SALDO-ATUAL
054900     END-IF.
054950* Recusa gera linha no relatorio de recusas.
055000     IF NOT OPERACAO-OK
055100         PERFORM 400-GRAVAR-LINHA-RECUSA THRU
055200                 400-GRAVAR-LINHA-RECUSA-EXIT
055300     END-IF.
055333* Credito aceito ou recusado sempre grava evento e trilha,
055366* para o rastro do lote ficar completo.
055400     PERFORM 400-GRAVAR-EVENTO THRU 400-GRAVAR-EVENTO-EXIT.
055500     PERFORM 400-GRAVAR-TRILHA THRU 400-GRAVAR-TRILHA-EXIT.
055600 300-LANCAR-CREDITO-EXIT.
055700     EXIT.
055800
055900*-----------------------------------------------------------------
056000* Debito: conta deve existir, valor > zero e saldo suficiente.
056100*-----------------------------------------------------------------
056200 300-LANCAR-DEBITO.
056233* Mesma logica do credito, mas aplicando a regra de saldo
056266* insuficiente do debito.
056300     MOVE "DEBIT"           TO OPERACAO-ATUAL.
056400     MOVE REQ-NUMERO-CONTA  TO CONTA-ATUAL.
056500     MOVE REQ-VALOR         TO VALOR-ATUAL.
056600     MOVE "Y"               TO OPERACAO-OK-SW.
056700     PERFORM 500-LOCALIZAR-CONTA THRU 500-LOCALIZAR-CONTA-EXIT.
056800     IF CONTA-ACHADA
056850* So debita se a conta foi achada e o valor e positivo.
056900         IF REQ-VALOR > ZERO
057000             PERFORM 400-APLICAR-DEBITO THRU
057100                     400-APLICAR-DEBITO-EXIT
057200         ELSE
057250* Valor zero ou negativo - recusa sem mexer no saldo.
057300             MOVE "N" TO OPERACAO-OK-SW
057400             MOVE "VALOR DO DEBITO DEVE SER MAIOR QUE ZERO"
057500                  TO DETALHE-OPERACAO
057600             MOVE TAB-SALDO(TAB-IDX) TO SALDO-ATUAL
057700         END-IF
057750* Conta nao encontrada na tabela - recusa a operacao.
057800     ELSE
057900         MOVE "N" TO OPERACAO-OK-SW
058000         MOVE "CONTA NAO ENCONTRADA" TO DETALHE-OPERACAO
058100         MOVE ZERO TO SALDO-ATUAL
058200     END-IF.
058250* Recusa gera linha no relatorio de recusas.
058300     IF NOT OPERACAO-OK
058400         PERFORM 400-GRAVAR-LINHA-RECUSA THRU
058500                 400-GRAVAR-LINHA-RECUSA-EXIT
058600     END-IF.
058650* Debito aceito ou recusado sempre grava evento e trilha.
058700     PERFORM 400-GRAVAR-EVENTO THRU 400-GRAVAR-EVENTO-EXIT.
058800     PERFORM 400-GRAVAR-TRILHA THRU 400-GRAVAR-TRILHA-EXIT.
058900 300-LANCAR-DEBITO-EXIT.
059000     EXIT.
059100
059200*-----------------------------------------------------------------
059300* Transferencia: chama XFERSAGA e grava trilha/eventos por etapa.
059400*-----------------------------------------------------------------
059500 300-TRANSFERIR.
059533* Conta de origem igual a destino, ou valor invalido -
059566* recusa direto sem chamar o subprograma da transferencia.
059600     ADD 1 TO CONT-TRANSF-INICIA.
059700     IF  REQ-NUMERO-CONTA = REQ-NUMERO-CONTA-DEST
059800         OR REQ-VALOR NOT > ZERO
059900         MOVE "TRANSFER"        TO OPERACAO-ATUAL
060000         MOVE REQ-NUMERO-CONTA  TO CONTA-ATUAL
060100         MOVE REQ-VALOR         TO VALOR-ATUAL
060200         MOVE "N"               TO OPERACAO-OK-SW
060300         MOVE "TRANSFERENCIA INVALIDA - CONTAS IGUAIS OU VALOR"
060400              TO DETALHE-OPERACAO
060500         ADD 1 TO CONT-TRANSF-FALHA
060600         PERFORM 400-GRAVAR-LINHA-RECUSA THRU
060700                 400-GRAVAR-LINHA-RECUSA-EXIT
060800         PERFORM 400-GRAVAR-TRILHA THRU 400-GRAVAR-TRILHA-EXIT
060820* Passou na validacao basica - monta os parametros e chama
060840* o subprograma XFERSAGA, que executa as etapas da saga
060860* (debito, credito e, se preciso, compensacao) na tabela
060880* em memoria compartilhada por referencia.
060900     ELSE
061000         MOVE REQ-NUMERO-CONTA      TO LS-CONTA-ORIGEM
061100         MOVE REQ-NUMERO-CONTA-DEST TO LS-CONTA-DESTINO
061200         MOVE REQ-VALOR             TO LS-VALOR-TRANSF
061300         MOVE SPACES                TO LS-MOTIVO-FALHA
061400         MOVE "N"                   TO LS-DEBITO-OK-SW
061500         MOVE "N"                   TO LS-CREDITO-OK-SW
061600         MOVE "N"                   TO LS-COMPENSACAO-OK-SW
061700         CALL "XFERSAGA" USING LS-PARAMETROS-TRANSFERENCIA
061800                               TABELA-CONTAS
061900                               TIMESTAMP-ATUAL
061925* Volta da chamada - registra a etapa de debito da origem,
061950* sucesso ou falha, como um lancamento proprio na trilha
061975* e no arquivo de eventos.
062000
062100         MOVE "DEBIT"           TO OPERACAO-ATUAL
062200         MOVE LS-CONTA-ORIGEM   TO CONTA-ATUAL
062300         MOVE LS-VALOR-TRANSF   TO VALOR-ATUAL
062400         MOVE LS-SALDO-ORIGEM-APOS TO SALDO-ATUAL
062500         IF LS-DEBITO-OK
062600             MOVE "Y" TO OPERACAO-OK-SW
062700             MOVE "DEBITO DA TRANSFERENCIA EFETUADO"
062800                  TO DETALHE-OPERACAO
062900         ELSE
063000             MOVE "N" TO OPERACAO-OK-SW
063100             MOVE LS-MOTIVO-FALHA TO DETALHE-OPERACAO
063200         END-IF
063300         PERFORM 400-GRAVAR-TRILHA THRU 400-GRAVAR-TRILHA-EXIT
063400         PERFORM 400-GRAVAR-EVENTO THRU 400-GRAVAR-EVENTO-EXIT
063433* Se a origem foi debitada, registra tambem a etapa de
063466* credito no destino.
063500
063600         IF LS-DEBITO-OK
063700             MOVE "CREDIT"           TO OPERACAO-ATUAL
063800             MOVE LS-CONTA-DESTINO   TO CONTA-ATUAL
063900             MOVE LS-VALOR-TRANSF    TO VALOR-ATUAL
064000             MOVE LS-SALDO-DESTINO-APOS TO SALDO-ATUAL
064100             IF LS-CREDITO-OK
064200                 MOVE "Y" TO OPERACAO-OK-SW
064300                 MOVE "CREDITO DA TRANSFERENCIA EFETUADO"
064400                      TO DETALHE-OPERACAO
064500             ELSE
064600                 MOVE "N" TO OPERACAO-OK-SW
064700                 MOVE LS-MOTIVO-FALHA TO DETALHE-OPERACAO
064800             END-IF
064900             PERFORM 400-GRAVAR-TRILHA THRU
065000                     400-GRAVAR-TRILHA-EXIT
065100             PERFORM 400-GRAVAR-EVENTO THRU
065200                     400-GRAVAR-EVENTO-EXIT
065300         END-IF
065333* Se debitou a origem mas nao creditou o destino, a saga
065366* ja fez a compensacao - registra essa etapa tambem.
065400
065500         IF LS-DEBITO-OK AND NOT LS-CREDITO-OK
065600             MOVE "COMPENSATION"    TO OPERACAO-ATUAL
065700             MOVE LS-CONTA-ORIGEM   TO CONTA-ATUAL
065800             MOVE LS-VALOR-TRANSF   TO VALOR-ATUAL
065900             IF LS-COMPENSACAO-OK
066000                 MOVE "Y" TO OPERACAO-OK-SW
066100                 MOVE "COMPENSACAO EFETUADA - ORIGEM RECREDITADA"
066200                      TO DETALHE-OPERACAO
066300                 ADD 1 TO CONT-TRANSF-COMPEN
066400             ELSE
066500                 MOVE "N" TO OPERACAO-OK-SW
066600                 MOVE "FALHA NA COMPENSACAO DA TRANSFERENCIA"
066700                      TO DETALHE-OPERACAO
066800             END-IF
066900             PERFORM 400-GRAVAR-TRILHA THRU
067000                     400-GRAVAR-TRILHA-EXIT
067100         END-IF
067125* Fecha o lancamento com o resultado final da transferencia
067150* como um todo, usado no relatorio de recusas e nos
067175* contadores de totais.
067200
067300         MOVE "TRANSFER"        TO OPERACAO-ATUAL
067400         MOVE LS-CONTA-ORIGEM   TO CONTA-ATUAL
067500         MOVE LS-VALOR-TRANSF   TO VALOR-ATUAL
067600         IF LS-DEBITO-OK AND LS-CREDITO-OK
067700             MOVE "Y" TO OPERACAO-OK-SW
067800             MOVE "TRANSFERENCIA COMPLETADA COM SUCESSO"
067900                  TO DETALHE-OPERACAO
068000             ADD 1 TO CONT-TRANSF-COMPLE
068100         ELSE
068200             MOVE "N" TO OPERACAO-OK-SW
068300             ADD 1 TO CONT-TRANSF-FALHA
068400             IF NOT LS-DEBITO-OK
068500                 MOVE "TRANSFERENCIA RECUSADA NA ETAPA DE DEBITO"
068600                      TO DETALHE-OPERACAO
068700             ELSE
068800                 IF LS-COMPENSACAO-OK
068900                     MOVE "TRANSFERENCIA COMPENSADA APOS FALHA"
069000                          TO DETALHE-OPERACAO
069100                 ELSE
069200                     MOVE "TRANSFERENCIA E COMPENSACAO FALHARAM"
069300                          TO DETALHE-OPERACAO
069400                 END-IF
069500             END-IF
069600             PERFORM 400-GRAVAR-LINHA-RECUSA THRU
069700                     400-GRAVAR-LINHA-RECUSA-EXIT
069800         END-IF
069900         PERFORM 400-GRAVAR-TRILHA THRU 400-GRAVAR-TRILHA-EXIT
070000     END-IF.
070100 300-TRANSFERIR-EXIT.
070200     EXIT.
070300
070400*-----------------------------------------------------------------
070500* Consulta de saldo - imprime linha no relatorio.
070600*-----------------------------------------------------------------
070700 300-CONSULTAR-CONTA.
070800     MOVE "QUERY"           TO OPERACAO-ATUAL.
070900     MOVE REQ-NUMERO-CONTA  TO CONTA-ATUAL.
071000     MOVE ZERO              TO VALOR-ATUAL.
071033* Localiza a conta consultada; se achou, grava a linha do
071066* relatorio de consulta, senao grava linha de recusa.
071100     PERFORM 500-LOCALIZAR-CONTA THRU 500-LOCALIZAR-CONTA-EXIT.
071200     IF CONTA-ACHADA
071300         MOVE "Y" TO OPERACAO-OK-SW
071400         MOVE "CONSULTA REALIZADA COM SUCESSO" TO
071500              DETALHE-OPERACAO
071600         PERFORM 400-GRAVAR-LINHA-CONSULTA THRU
071700                 400-GRAVAR-LINHA-CONSULTA-EXIT
071800     ELSE
071900         MOVE "N" TO OPERACAO-OK-SW
072000         MOVE "CONTA NAO ENCONTRADA" TO DETALHE-OPERACAO
072100         PERFORM 400-GRAVAR-LINHA-RECUSA THRU
072200                 400-GRAVAR-LINHA-RECUSA-EXIT
072300     END-IF.
072333* Toda consulta, achada ou nao, tambem entra na trilha de
072366* auditoria do lote.
072400     PERFORM 400-GRAVAR-TRILHA THRU 400-GRAVAR-TRILHA-EXIT.
072500 300-CONSULTAR-CONTA-EXIT.
072600     EXIT.
072700
072800*-----------------------------------------------------------------
072900* Regrava o cadastro de contas na ordem original da tabela.
073000*-----------------------------------------------------------------
073100 300-REGRAVAR-CONTAS.
073133* Percorre a tabela inteira, na mesma ordem da carga,
073166* regravando cada conta no cadastro de saida.
073200     PERFORM 320-GRAVAR-UMA-CONTA THRU 320-GRAVAR-UMA-CONTA-EXIT
073300             VARYING TAB-IDX FROM 1 BY 1
073400             UNTIL TAB-IDX > TAB-QTD-CONTAS.
073500 300-REGRAVAR-CONTAS-EXIT.
073600     EXIT.
073700
073800 320-GRAVAR-UMA-CONTA.
073825* Copia da tabela em memoria para o layout de saida e
073850* acumula o saldo total das contas, usado no rodape do
073875* relatorio de totais.
073900     MOVE TAB-NUMERO-CONTA(TAB-IDX)      TO SAI-NUMERO-CONTA.
074000     MOVE TAB-NOME-TITULAR(TAB-IDX)      TO SAI-NOME-TITULAR.
074100     MOVE TAB-CPF(TAB-IDX)               TO SAI-CPF.
074200     MOVE TAB-DATA-NASCIMENTO(TAB-IDX)   TO SAI-DATA-NASCIMENTO.
074300     MOVE TAB-SALDO(TAB-IDX)             TO SAI-SALDO.
074400     MOVE TAB-EMAIL(TAB-IDX)             TO SAI-EMAIL.
074500     MOVE TAB-FONE(TAB-IDX)              TO SAI-FONE.
074600     MOVE TAB-VERSAO(TAB-IDX)            TO SAI-VERSAO.
074700     MOVE TAB-DATA-HORA-CRIACAO(TAB-IDX) TO SAI-DATA-HORA-CRIACAO.
074800     MOVE TAB-DATA-HORA-ATUALIZ(TAB-IDX) TO SAI-DATA-HORA-ATUALIZ.
074900     MOVE TAB-SITUACAO(TAB-IDX)          TO SAI-SITUACAO.
075000     ADD  TAB-SALDO(TAB-IDX)             TO SALDO-TOTAL-CONTAS.
075100     WRITE SAIDA-CONTA-REG.
075200 320-GRAVAR-UMA-CONTA-EXIT.
075300     EXIT.
075400
075500*-----------------------------------------------------------------
075600* Bloco de totais de controle de fim de lote.
075700*-----------------------------------------------------------------
075800 300-IMPRIMIR-TOTAIS.
075850* Cabecalho de pagina antes do bloco de totais.
075900     PERFORM 400-IMPRIMIR-CABECALHO THRU
076000             400-IMPRIMIR-CABECALHO-EXIT.
076025* Um WRITE por contador - contas criadas, creditos, debitos,
076050* transacoes com sucesso e recusadas, e as quatro fases da
076075* transferencia (iniciada, completada, recusada, compensada).
076100     MOVE "CONTAS CRIADAS"             TO RTO-ROTULO.
076200     MOVE CONT-CONTAS-CRIADAS       TO RTO-VALOR.
076300     WRITE LINHA-RELATORIO FROM REL-TOTAIS-LINHA
076400             AFTER ADVANCING 2 LINES.
076500     MOVE "CREDITOS LANCADOS"          TO RTO-ROTULO.
076600     MOVE CONT-CREDITOS             TO RTO-VALOR.
076700     WRITE LINHA-RELATORIO FROM REL-TOTAIS-LINHA.
076800     MOVE "DEBITOS LANCADOS"           TO RTO-ROTULO.
076900     MOVE CONT-DEBITOS              TO RTO-VALOR.
077000     WRITE LINHA-RELATORIO FROM REL-TOTAIS-LINHA.
077100     MOVE "TRANSACOES EFETUADAS"       TO RTO-ROTULO.
077200     MOVE CONT-SUCESSO              TO RTO-VALOR.
077300     WRITE LINHA-RELATORIO FROM REL-TOTAIS-LINHA.
077400     MOVE "TRANSACOES RECUSADAS"       TO RTO-ROTULO.
077500     MOVE CONT-FALHA                TO RTO-VALOR.
077600     WRITE LINHA-RELATORIO FROM REL-TOTAIS-LINHA.
077700     MOVE "TRANSFERENCIAS INICIADAS"   TO RTO-ROTULO.
077800     MOVE CONT-TRANSF-INICIA        TO RTO-VALOR.
077900     WRITE LINHA-RELATORIO FROM REL-TOTAIS-LINHA.
078000     MOVE "TRANSFERENCIAS COMPLETADAS" TO RTO-ROTULO.
078100     MOVE CONT-TRANSF-COMPLE        TO RTO-VALOR.
078200     WRITE LINHA-RELATORIO FROM REL-TOTAIS-LINHA.
078300     MOVE "TRANSFERENCIAS RECUSADAS"   TO RTO-ROTULO.
078400     MOVE CONT-TRANSF-FALHA         TO RTO-VALOR.
078500     WRITE LINHA-RELATORIO FROM REL-TOTAIS-LINHA.
078600     MOVE "TRANSFERENCIAS COMPENSADAS" TO RTO-ROTULO.
078700     MOVE CONT-TRANSF-COMPEN        TO RTO-VALOR.
078800     WRITE LINHA-RELATORIO FROM REL-TOTAIS-LINHA.
078816* Contador avulso de pedidos lidos, incluido so para bater com
078832* a contagem de linhas do arquivo de entrada do lote.
078850     MOVE "PEDIDOS LIDOS NO LOTE"       TO RTO-ROTULO.
078860     MOVE CONT-PEDIDOS-LIDOS         TO RTO-VALOR.
078870     WRITE LINHA-RELATORIO FROM REL-TOTAIS-LINHA
078880             AFTER ADVANCING 2 LINES.
078886* Ultima linha do rodape - saldo total de todas as contas
078892* apos a atualizacao, para conferencia com o total anterior.
078900     MOVE SALDO-TOTAL-CONTAS        TO RST-VALOR.
079000     WRITE LINHA-RELATORIO FROM REL-SALDO-TOTAL-LINHA
079100             AFTER ADVANCING 2 LINES.
079200 300-IMPRIMIR-TOTAIS-EXIT.
079300     EXIT.
079400
079500*-----------------------------------------------------------------
079600 300-FECHAR-ARQUIVOS.
079633* Fecha os sete arquivos do programa na ordem inversa da
079666* abertura.
079700     CLOSE   ACCOUNT-MASTER-IN
079800             REQUEST-FILE
079900             ACCOUNT-MASTER-OUT
080000             TRANSACTION-EVENT-FILE
080100             NOTIFICATION-FILE
080200             AUDIT-FILE
080300             RUN-REPORT.
080400
080500******************************************************************
080600 400-VALIDAR-CPF.
080633* CPF precisa ser so digitos - nao valida digito verificador,
080666* so o formato numerico do campo.
080700     IF REQ-CPF NOT NUMERIC
080800         MOVE "N" TO OPERACAO-OK-SW
080900         MOVE "CPF INVALIDO" TO DETALHE-OPERACAO
081000     END-IF.
081100 400-VALIDAR-CPF-EXIT.
081200     EXIT.
081300
081400 400-VALIDAR-NOME.
081450* Nome em branco nao e permitido na abertura.
081500     IF REQ-NOME = SPACES
081600         MOVE "N" TO OPERACAO-OK-SW
081700         MOVE "NOME EM BRANCO" TO DETALHE-OPERACAO
081800     END-IF.
081900 400-VALIDAR-NOME-EXIT.
082000     EXIT.
082100
082200*-----------------------------------------------------------------
082300* Idade minima de 18 anos completos na data do processamento.
082400*-----------------------------------------------------------------
082500 400-VALIDAR-IDADE.
082533* Idade em anos completos - ajusta um ano a menos se o
082566* aniversario deste ano ainda nao chegou.
082600     COMPUTE IDADE-CALCULADA = ANO-ATUAL - REQ-NASC-ANO.
082700     IF MES-ATUAL < REQ-NASC-MES
082800         SUBTRACT 1 FROM IDADE-CALCULADA
082900     ELSE
083000         IF MES-ATUAL = REQ-NASC-MES
083100             AND DIA-ATUAL < REQ-NASC-DIA
083200             SUBTRACT 1 FROM IDADE-CALCULADA
083300         END-IF
083400     END-IF.
083450* Exige maioridade de 18 anos completos na data do lote.
083500     IF IDADE-CALCULADA < 18
083600         MOVE "N" TO OPERACAO-OK-SW
083700         MOVE "IDADE MINIMA 18 ANOS NAO ATENDIDA" TO
083800              DETALHE-OPERACAO
083900     END-IF.
084000 400-VALIDAR-IDADE-EXIT.
084100     EXIT.
084200
084300*-----------------------------------------------------------------
084400* CPF duplicado - busca sequencial na tabela em memoria.
084500*-----------------------------------------------------------------
084600 400-VALIDAR-CPF-DUPLICADO.
084633* Percorre a tabela toda procurando o mesmo CPF ja cadastrado.
084666* Para na primeira ocorrencia ou no fim da tabela.
084700     MOVE "N" TO CPF-DUPLICADO-SW.
084800     PERFORM 420-COMPARAR-CPF-TABELA THRU
084900             420-COMPARAR-CPF-TABELA-EXIT
085000             VARYING TAB-IDX FROM 1 BY 1
085100             UNTIL TAB-IDX > TAB-QTD-CONTAS
085200             OR CPF-DUPLICADO.
085250* Achou o mesmo CPF em outra conta - recusa a abertura.
085300     IF CPF-DUPLICADO
085400         MOVE "N" TO OPERACAO-OK-SW
085500         MOVE "CPF JA CADASTRADO" TO DETALHE-OPERACAO
085600     END-IF.
085700 400-VALIDAR-CPF-DUPLICADO-EXIT.
085800     EXIT.
085900
086000 420-COMPARAR-CPF-TABELA.
086050* Compara o CPF da posicao atual da tabela com o do pedido.
086100     IF TAB-CPF(TAB-IDX) = REQ-CPF
086200         MOVE "Y" TO CPF-DUPLICADO-SW
086300     END-IF.
086400 420-COMPARAR-CPF-TABELA-EXIT.
086500     EXIT.
086600
086700*-----------------------------------------------------------------
086800* Telefone opcional - se informado, 10 ou 11 digitos.
086900*-----------------------------------------------------------------
087000 400-VALIDAR-FONE.
087025* Telefone e opcional. Se vier preenchido, tem que ter 10
087050* digitos (fixo) ou 11 (celular, com o nono digito),
087075* sempre numerico.
087100     IF REQ-FONE NOT = SPACES
087200         IF NOT REQ-FONE NUMERIC
087300             IF NOT (REQ-FONE(1:10) NUMERIC
087400                     AND REQ-FONE(11:1) = SPACE)
087500                 MOVE "N" TO OPERACAO-OK-SW
087600                 MOVE "TELEFONE INVALIDO" TO DETALHE-OPERACAO
087700             END-IF
087800         END-IF
087900     END-IF.
088000 400-VALIDAR-FONE-EXIT.
088100     EXIT.
088200
088300*-----------------------------------------------------------------
088400* Todas as validacoes passaram - inclui a conta na tabela.
088500*-----------------------------------------------------------------
088600 400-EFETIVAR-ABERTURA.
088633* Gera o novo numero de conta a partir do maior numero ja
088666* visto no cadastro ou ja aberto neste lote.
088700     ADD 1 TO MAIOR-CONTA.
088800     MOVE MAIOR-CONTA TO NOVO-NUMERO-CONTA.
088900     ADD 1 TO TAB-QTD-CONTAS.
088925* Inclui a conta nova na tabela em memoria com saldo zero,
088950* versao zero e situacao ativa, com o timestamp do lote
088975* como data de criacao e de ultima atualizacao.
089000     MOVE NOVO-NUMERO-CONTA   TO TAB-NUMERO-CONTA(TAB-QTD-CONTAS).
089100     MOVE REQ-NOME               TO TAB-NOME-TITULAR(TAB-QTD-CONTAS).
089200     MOVE REQ-CPF                TO TAB-CPF(TAB-QTD-CONTAS).
089300     MOVE REQ-DATA-NASCIMENTO    TO TAB-DATA-NASCIMENTO(TAB-QTD-CONTAS).
089400     MOVE ZERO                   TO TAB-SALDO(TAB-QTD-CONTAS).
089500     MOVE REQ-EMAIL              TO TAB-EMAIL(TAB-QTD-CONTAS).
089600     MOVE REQ-FONE               TO TAB-FONE(TAB-QTD-CONTAS).
089700     MOVE ZERO                   TO TAB-VERSAO(TAB-QTD-CONTAS).
089800     MOVE TIMESTAMP-ATUAL     TO TAB-DATA-HORA-CRIACAO(TAB-QTD-CONTAS).
089900     MOVE TIMESTAMP-ATUAL     TO TAB-DATA-HORA-ATUALIZ(TAB-QTD-CONTAS).
090000     MOVE "A"                    TO TAB-SITUACAO(TAB-QTD-CONTAS).
090100     ADD 1 TO CONT-CONTAS-CRIADAS.
090200     MOVE "Y" TO OPERACAO-OK-SW.
090300     MOVE "ABERTURA EFETUADA COM SUCESSO" TO DETALHE-OPERACAO.
090400 400-EFETIVAR-ABERTURA-EXIT.
090500     EXIT.
090600
090700*-----------------------------------------------------------------
090800 400-APLICAR-CREDITO.
090825* Credito simples: soma o valor na posicao da tabela e sobe
090850* a versao do registro (controle otimista de concorrencia,
090875* mesmo o lote sendo sequencial).
090900     ADD REQ-VALOR TO TAB-SALDO(TAB-IDX).
091000     ADD 1 TO TAB-VERSAO(TAB-IDX).
091100     MOVE TIMESTAMP-ATUAL TO TAB-DATA-HORA-ATUALIZ(TAB-IDX).
091200     MOVE TAB-SALDO(TAB-IDX) TO SALDO-ATUAL.
091300     ADD 1 TO CONT-CREDITOS.
091400     MOVE "Y" TO OPERACAO-OK-SW.
091500     MOVE "CREDITO EFETUADO COM SUCESSO" TO DETALHE-OPERACAO.
091600 400-APLICAR-CREDITO-EXIT.
091700     EXIT.
091800
091900*-----------------------------------------------------------------
092000* Debito - o saldo nunca fica negativo. Se ficaria, recusa.
092100*-----------------------------------------------------------------
092200 400-APLICAR-DEBITO.
092225* Calcula o saldo resultante primeiro. So grava na tabela se
092250* nao ficar negativo - do contrario mantem o saldo anterior
092275* e recusa a operacao.
092300     COMPUTE SALDO-ATUAL = TAB-SALDO(TAB-IDX) - REQ-VALOR.
092400     IF SALDO-ATUAL < ZERO
092500         MOVE "N" TO OPERACAO-OK-SW
092600         MOVE "SALDO INSUFICIENTE" TO DETALHE-OPERACAO
092700         MOVE TAB-SALDO(TAB-IDX) TO SALDO-ATUAL
092800     ELSE
092833* Debito aceito - grava o novo saldo, sobe a versao e marca
092866* a data/hora da atualizacao.
092900         MOVE SALDO-ATUAL TO TAB-SALDO(TAB-IDX)
093000         ADD 1 TO TAB-VERSAO(TAB-IDX)
093100         MOVE TIMESTAMP-ATUAL TO TAB-DATA-HORA-ATUALIZ(TAB-IDX)
093200         ADD 1 TO CONT-DEBITOS
093300         MOVE "Y" TO OPERACAO-OK-SW
093400         MOVE "DEBITO EFETUADO COM SUCESSO" TO DETALHE-OPERACAO
093500     END-IF.
093600 400-APLICAR-DEBITO-EXIT.
093700     EXIT.
093800
093900*-----------------------------------------------------------------
094000 400-GRAVAR-TRILHA.
094033* Uma linha de trilha por operacao, aceita ou recusada, com
094066* o numero do pedido como chave de correlacao.
094100     MOVE OPERACAO-ATUAL   TO TRI-OPERACAO.
094200     MOVE CONTA-ATUAL      TO TRI-NUMERO-CONTA.
094300     MOVE VALOR-ATUAL      TO TRI-VALOR.
094400     MOVE DETALHE-OPERACAO TO TRI-DETALHE.
094500     MOVE SEQ-PEDIDO       TO TRI-CORRELACAO.
094533* Contadores de sucesso/falha da trilha - usados no relatorio
094566* de totais no fim do lote.
094600     IF OPERACAO-OK
094700         MOVE "Y" TO TRI-SUCESSO
094800         ADD 1 TO CONT-SUCESSO
094900     ELSE
095000         MOVE "N" TO TRI-SUCESSO
095100         ADD 1 TO CONT-FALHA
095200     END-IF.
095233* Limpa o ultimo byte do registro (reservado) antes de gravar,
095266* para nao sair lixo de execucoes anteriores.
095300     MOVE SPACES TO TRILHA-REG(112:1).
095400     WRITE TRILHA-REG.
095500 400-GRAVAR-TRILHA-EXIT.
095600     EXIT.
095700
095800*-----------------------------------------------------------------
095900 400-GRAVAR-EVENTO.
095925* Evento so e gravado para credito e debito (inclusive as
095950* pernas da transferencia) - abertura e consulta nao geram
095975* evento, so trilha.
096000     ADD 1 TO SEQ-EVENTO.
096100     MOVE SEQ-EVENTO      TO EVT-ID.
096200     MOVE CONTA-ATUAL     TO EVT-NUMERO-CONTA.
096300     MOVE OPERACAO-ATUAL  TO EVT-TIPO.
096400     MOVE VALOR-ATUAL     TO EVT-VALOR.
096500     MOVE SALDO-ATUAL     TO EVT-SALDO.
096600     MOVE TIMESTAMP-ATUAL TO EVT-DATA-HORA.
096650* Evento carrega o mesmo indicador de sucesso da operacao.
096700     IF OPERACAO-OK
096800         MOVE "Y" TO EVT-SUCESSO
096900     ELSE
097000         MOVE "N" TO EVT-SUCESSO
097100     END-IF.
097200     WRITE EVENTO-REG.
097300 400-GRAVAR-EVENTO-EXIT.
097400     EXIT.
097500
097600*-----------------------------------------------------------------
097700 400-GRAVAR-AVISO.
097733* Aviso de conta criada - unico tipo de notificacao emitido
097766* por este lote.
097800     ADD 1 TO SEQ-AVISO.
097900     MOVE SEQ-AVISO         TO AVI-ID.
098000     MOVE NOVO-NUMERO-CONTA TO AVI-NUMERO-CONTA.
098100     MOVE "ACCOUNT-CREATED"    TO AVI-TIPO.
098200     MOVE REQ-EMAIL            TO AVI-EMAIL.
098300     MOVE "CONTA ABERTA COM SUCESSO" TO AVI-MENSAGEM.
098400     MOVE SPACES TO AVISO-REG(135:1).
098500     WRITE AVISO-REG.
098600 400-GRAVAR-AVISO-EXIT.
098700     EXIT.
098800
098900*-----------------------------------------------------------------
099000 400-GRAVAR-LINHA-RECUSA.
099050* Quebra de pagina antes de estourar o limite de linhas.
099100     IF LINHA-CONT > 50
099200         PERFORM 400-QUEBRAR-PAGINA THRU 400-QUEBRAR-PAGINA-EXIT
099300     END-IF.
099350* Uma linha por pedido recusado, com o motivo da recusa.
099400     MOVE SEQ-PEDIDO       TO RRE-SEQ.
099500     MOVE OPERACAO-ATUAL   TO RRE-TIPO.
099600     MOVE CONTA-ATUAL      TO RRE-CONTA.
099700     MOVE DETALHE-OPERACAO TO RRE-MOTIVO.
099800     WRITE LINHA-RELATORIO FROM REL-LINHA-RECUSA.
099900     ADD 1 TO LINHA-CONT.
100000 400-GRAVAR-LINHA-RECUSA-EXIT.
100100     EXIT.
100200
100300*-----------------------------------------------------------------
100400 400-GRAVAR-LINHA-CONSULTA.
100450* Mesma regra de quebra de pagina do relatorio de recusas.
100500     IF LINHA-CONT > 50
100600         PERFORM 400-QUEBRAR-PAGINA THRU 400-QUEBRAR-PAGINA-EXIT
100700     END-IF.
100725* Le a posicao corrente da tabela (achada em 500-LOCALIZAR-CONTA)
100750* para montar a linha de consulta, incluindo o CPF exigido
100775* no layout de saida.
100800     MOVE SEQ-PEDIDO             TO RCO-SEQ.
100900     MOVE TAB-NUMERO-CONTA(TAB-IDX) TO RCO-CONTA.
101000     MOVE TAB-NOME-TITULAR(TAB-IDX) TO RCO-TITULAR.
101050     MOVE TAB-CPF(TAB-IDX)          TO RCO-CPF.
101100     MOVE TAB-SALDO(TAB-IDX)        TO RCO-SALDO.
101200     WRITE LINHA-RELATORIO FROM REL-LINHA-CONSULTA.
101300     ADD 1 TO LINHA-CONT.
101400 400-GRAVAR-LINHA-CONSULTA-EXIT.
101500     EXIT.
101600
101700*-----------------------------------------------------------------
101800 400-IMPRIMIR-TITULO.
101833* Data do lote no titulo do relatorio - vem do ACCEPT FROM DATE
101866* feito em 200-INICIAR-LOTE.
101900     MOVE ANO-ATUAL TO REL-TIT-ANO.
102000     MOVE MES-ATUAL TO REL-TIT-MES.
102100     MOVE DIA-ATUAL TO REL-TIT-DIA.
102200     WRITE LINHA-RELATORIO FROM REL-TITULO AFTER ADVANCING 1 LINE.
102300     PERFORM 400-IMPRIMIR-CABECALHO THRU
102400             400-IMPRIMIR-CABECALHO-EXIT.
102500 400-IMPRIMIR-TITULO-EXIT.
102600     EXIT.
102700
102800 400-IMPRIMIR-CABECALHO.
102850* Cabecalho de colunas, repetido em cada quebra de pagina.
102900     WRITE LINHA-RELATORIO FROM REL-CABECALHO
103000             AFTER ADVANCING 2 LINES.
103100 400-IMPRIMIR-CABECALHO-EXIT.
103200     EXIT.
103300
103400*-----------------------------------------------------------------
103500 400-QUEBRAR-PAGINA.
103533* Fecha a pagina atual, escreve o cabecalho na pagina nova e
103566* zera o contador de linhas impressas.
103600     MOVE SPACES TO LINHA-RELATORIO.
103700     WRITE LINHA-RELATORIO AFTER ADVANCING PAGE.
103800     PERFORM 400-IMPRIMIR-CABECALHO THRU
103900             400-IMPRIMIR-CABECALHO-EXIT.
104000     MOVE ZERO TO LINHA-CONT.
104100 400-QUEBRAR-PAGINA-EXIT.
104200     EXIT.
104300
104400******************************************************************
104500* Busca a conta pelo numero na tabela em memoria (busca binaria,
104600* a tabela e mantida em ordem ascendente por numero de conta).
104700*-----------------------------------------------------------------
104800 500-LOCALIZAR-CONTA.
104825* Busca binaria na tabela ordenada por numero de conta - a
104850* tabela e carregada e mantida sempre nessa ordem, entao
104875* SEARCH ALL pode ser usado com seguranca.
104900     MOVE "N" TO CONTA-ACHADA-SW.
105000     SEARCH ALL TAB-CONTA
105050* Nao achou - fica com o indicador em N (valor default).
105100         AT END
105200             MOVE "N" TO CONTA-ACHADA-SW
105233* Achou a conta - marca o indicador e deixa o indice
105266* TAB-IDX apontando para a posicao encontrada.
105300         WHEN TAB-NUMERO-CONTA(TAB-IDX) = CONTA-ATUAL
105400             MOVE "Y" TO CONTA-ACHADA-SW
105500     END-SEARCH.
105600 500-LOCALIZAR-CONTA-EXIT.
105700     EXIT.
105800
105900******************************************************************
106000* Tipo de pedido nao previsto no layout - encerra o lote.
106100*-----------------------------------------------------------------
106200 900-ERRO-FATAL.
106233* Tipo de pedido fora do layout esperado - encerra o lote
106266* sem processar o restante do arquivo de entrada.
106300     DISPLAY "ACCTPOST - TIPO DE PEDIDO DESCONHECIDO: " REQ-TIPO.
106400     MOVE "Y" TO PEDIDO-EOF-SW.

